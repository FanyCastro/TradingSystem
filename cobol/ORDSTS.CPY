000100******************************************************************
000200*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000300*
000400*    ORDSTS.CPY   -    ORDER STATUS RECORD LAYOUT
000500*    FINAL STATE OF EVERY ORDER ACCEPTED DURING THE RUN, WRITTEN
000600*    TO ORDER-STATUS-FILE AT END OF JOB.  TRADER-ID CARRIED FOR
000700*    THE ORDERS-BY-TRADER QUERY.
000800*
000900*    #ident  "@(#) trading/copy/ORDSTS.cpy  $Revision: 1.2 $"
001000******************************************************************
001100*    MAINTENANCE HISTORY
001200*    DATE       BY   TICKET    DESCRIPTION
001300*    -------    ---  --------  ----------------------------------
001400*    09/02/91   RJK  TRD-0037  ORIGINAL LAYOUT
001500*    05/11/94   LDW  TRD-0082  ADDED STATUS-R REDEFINES, PADDED
001600*                              RECORD TO SHOP STANDARD 77 BYTES
001700******************************************************************
001800 01  ORDER-STATUS-RECORD.
001900     05  STS-ORDER-ID              PIC X(10).
002000     05  STS-INSTRUMENT-ID         PIC X(10).
002100     05  STS-TRADER-ID             PIC X(10).
002200     05  STS-ORDER-TYPE            PIC X(01).
002300         88  STS-IS-BUY                       VALUE "B".
002400         88  STS-IS-SELL                      VALUE "S".
002500     05  STS-PRICE                 PIC S9(9)V99.
002600     05  STS-PRICE-R REDEFINES STS-PRICE.
002700         10  STS-PRICE-WHOLE       PIC S9(09).
002800         10  STS-PRICE-CENTS       PIC 9(02).
002900     05  STS-REMAINING-QTY         PIC 9(09).
003000     05  STS-STATUS                PIC X(01).
003100         88  STS-OPEN                         VALUE "O".
003200         88  STS-PARTIAL                      VALUE "P".
003300         88  STS-FILLED                       VALUE "F".
003400         88  STS-CANCELLED                    VALUE "X".
003500     05  STS-TIMESTAMP             PIC 9(14).
003600     05  FILLER                    PIC X(11).
