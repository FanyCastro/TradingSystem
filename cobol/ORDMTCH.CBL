000010******************************************************************
000020*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES
000030*    GROUP.  UNPUBLISHED WORK, ALL RIGHTS RESERVED.
000040*
000050*    THIS LISTING IS FURNISHED FOR THE SOLE USE OF THE TRADING
000060*    SYSTEMS UNIT.  IT MAY NOT BE COPIED, DISCLOSED, OR USED FOR
000070*    ANY PURPOSE NOT EXPRESSLY AUTHORIZED BY THE GROUP MANAGER.
000080*
000090*    #ident  "@(#) trading/batch/ORDMTCH.cbl  $Revision: 1.8 $"
000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. ORDMTCH.
000130 AUTHOR. R J KOWALSKI.
000140 INSTALLATION. BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000150 DATE-WRITTEN. 05/11/94.
000160 DATE-COMPILED.
000170 SECURITY. UNPUBLISHED PROPRIETARY SOURCE CODE - COMPANY CONFIDENTIAL.
000180******************************************************************
000190*    ORDMTCH - TRADE MATCHING SERVICE
000200*
000210*    CALLED ONCE BY ORDBATCH AFTER EVERY ACCEPTED PLACE OR CANCEL
000220*    TRANSACTION.  REPEATEDLY FINDS THE BEST ACTIVE BUY AND THE
000230*    BEST ACTIVE SELL ON THE CALLER'S ORDER TABLE FOR THE
000240*    INSTRUMENT NAMED IN MATCH-CONTROL-BLOCK, AND WHILE THE TWO
000250*    CROSS (BUY PRICE NOT LESS THAN SELL PRICE) AND BELONG TO
000260*    DIFFERENT TRADERS, EXECUTES A TRADE AT THE RESTING (SELL)
000270*    SIDE'S PRICE FOR THE LESSER OF THE TWO REMAINING QUANTITIES.
000280*    UPDATES THE ORDER ROWS AND THE TRADE BATCH IN PLACE - BOTH
000290*    ARE PASSED BY REFERENCE.  LEAVES THE FINAL BEST BID/ASK IN
000300*    MATCH-CONTROL-BLOCK FOR MKTPRC TO CONSUME.
000310*
000320*    MAINTENANCE HISTORY
000330*    DATE       BY   TICKET    DESCRIPTION
000340*    -------    ---  --------  ----------------------------------
000350*    05/11/94   LDW  TRD-0082  ORIGINAL - CARVED OUT OF ORDBATCH
000360*                              SO THE MATCHING RULES LIVE IN ONE
000370*                              CALLABLE PLACE
000380*    11/02/94   RJK  TRD-0085  SELF-TRADE GUARD COMPARES
000390*                              TRADER-ID, NOT ORDER-ID (PORTED
000400*                              FORWARD FROM THE TRD-0019 FIX IN
000410*                              THE OLD ONLINE BUYSR/SELL PAIR)
000420*    03/30/96   RJK  TRD-0103  RELEVELLED ORDROW/TRDROW COPYBOOKS
000430*                              TO LEVEL 10 SO THIS PROGRAM'S
000440*                              LINKAGE TABLE AND ORDBATCH'S
000450*                              WORKING-STORAGE TABLE AGREE BYTE
000460*                              FOR BYTE
000470*    07/14/97   DMT  TRD-0114  RAISED TRADE BATCH LIMIT TO 100
000480*                              PER CALL, LOG AND DROP IF EXCEEDED
000490*    01/06/99   LDW  TRD-0129  Y2K - NO 2-DIGIT YEARS IN THIS
000500*                              PROGRAM, TIMESTAMP IS PASSED
000510*                              THROUGH UNCHANGED FROM THE
000520*                              TRANSACTION RECORD
000530*    04/22/00   DMT  TRD-0139  ADDED HEAD-OF-BOOK PURGE FOR
000540*                              CANCELLED/EXHAUSTED ROWS DURING
000550*                              THE SCAN - OPS SAW STALE ROWS
000560*                              BEING RE-EXAMINED ON EVERY CALL
000570*    03/11/02   RJK  TRD-0156  NOTE - THIS PROGRAM IS NOW CALLED
000580*                              ONLY AFTER AN ACCEPTED PLACE.
000590*                              ORDBATCH'S CANCEL PATH NO LONGER
000600*                              RE-ENTERS THIS PROGRAM, SEE
000610*                              ORDBATCH 4200-RECOMPUTE-PRICE-ONLY
000620*    07/09/02   RJK  TRD-0159  DROPPED THE UNUSED RERUN-SWITCH
000630*                              FROM SPECIAL-NAMES - NEVER TESTED
000640*                              ANYWHERE IN THE PROGRAM.  ALSO
000650*                              RETITLED THE HEADER NOTICE TO THE
000660*                              GROUP'S OWN BOILERPLATE, IN PLACE
000670*                              OF THE OLD USL NOTICE
000680******************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER.  USL-486.
000720 OBJECT-COMPUTER.  USL-486.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS ORDER-SIDE-SET IS "B" "S".
000760******************************************************************
000770 DATA DIVISION.
000780 WORKING-STORAGE SECTION.
000790 01  SWITCHES.
000800     05  STOP-SW                PIC X(01) VALUE "N".
000810         88  STOP-MATCHING                  VALUE "Y".
000820     05  FILLER                    PIC X(05).
000830*
000840 01  SUBSCRIPTS.
000850     05  BEST-BUY-SUB           PIC S9(04) COMP-5 VALUE ZERO.
000860     05  BEST-SELL-SUB          PIC S9(04) COMP-5 VALUE ZERO.
000870     05  TRADE-QTY              PIC 9(09).
000880     05  FILLER                    PIC X(05).
000890*
000900 01  TRADE-ID-FIELDS.
000910     05  TRADE-ID-NUM           PIC 9(07).
000920     05  TRADE-ID-NUM-R REDEFINES TRADE-ID-NUM.
000930         10  TRADE-ID-MILLIONS  PIC 9(01).
000940         10  TRADE-ID-REST      PIC 9(06).
000950     05  TRADE-ID-WORK          PIC X(10).
000960     05  FILLER                    PIC X(05).
000970******************************************************************
000980 LINKAGE SECTION.
000990*
001000     COPY MATCTL.
001010*
001020 01  ORDER-TABLE.
001030     05  ORDER-ROW OCCURS 2000 TIMES INDEXED BY ORD-IDX.
001040         COPY ORDROW.
001050     05  FILLER                    PIC X(05).
001060*
001070 01  ORDER-COUNT                PIC S9(04) COMP-5.
001080*
001090 01  TRADE-BATCH.
001100     05  TRADE-ROW OCCURS 100 TIMES INDEXED BY TRD-IDX.
001110         COPY TRDROW.
001120     05  FILLER                    PIC X(05).
001130******************************************************************
001140 PROCEDURE DIVISION USING MATCH-CONTROL-BLOCK
001150                          ORDER-TABLE
001160                          ORDER-COUNT
001170                          TRADE-BATCH.
001180******************************************************************
001190 0000-MAIN-CONTROL.
001200     MOVE ZERO TO MCB-TRADE-COUNT.
001210     MOVE "N" TO STOP-SW.
001220     MOVE ZERO TO BEST-BUY-SUB.
001230     MOVE ZERO TO BEST-SELL-SUB.
001240     PERFORM 2000-MATCH-LOOP THRU 2000-EXIT
001250         UNTIL STOP-MATCHING.
001260     PERFORM 2900-SET-BEST-PRICES THRU 2900-EXIT.
001270     GOBACK.
001280******************************************************************
001290* ONE PASS OF THE MATCH LOOP - FIND THE CURRENT BEST PAIR, TEST
001300* THE CROSS AND SELF-TRADE CONDITIONS, EXECUTE OR STOP
001310******************************************************************
001320 2000-MATCH-LOOP.
001330     PERFORM 2100-FIND-BEST-BUY THRU 2100-EXIT.
001340     PERFORM 2200-FIND-BEST-SELL THRU 2200-EXIT.
001350     IF BEST-BUY-SUB = ZERO OR BEST-SELL-SUB = ZERO
001360         SET STOP-MATCHING TO TRUE
001370     ELSE
001380         IF ROW-PRICE(BEST-BUY-SUB) < ROW-PRICE(BEST-SELL-SUB)
001390             SET STOP-MATCHING TO TRUE
001400         ELSE
001410             IF ROW-TRADER-ID(BEST-BUY-SUB) =
001420                     ROW-TRADER-ID(BEST-SELL-SUB)
001430                 SET STOP-MATCHING TO TRUE
001440             ELSE
001450                 PERFORM 2300-EXECUTE-TRADE THRU 2300-EXIT
001460             END-IF
001470         END-IF
001480     END-IF.
001490 2000-EXIT.
001500     EXIT.
001510******************************************************************
001520* FIND THE BEST ACTIVE BUY FOR THE CONTROL BLOCK'S INSTRUMENT -
001530* HIGHEST PRICE, EARLIEST TIMESTAMP BREAKS A TIE.  CANCELLED OR
001540* EXHAUSTED ROWS ARE PURGED FROM THE BOOK (ON-BOOK-SW SET OFF)
001550* AS THEY ARE ENCOUNTERED
001560******************************************************************
001570 2100-FIND-BEST-BUY.
001580     MOVE ZERO TO BEST-BUY-SUB.
001590     PERFORM 2110-SCAN-ONE-FOR-BUY THRU 2110-EXIT
001600         VARYING ORD-IDX FROM 1 BY 1
001610         UNTIL ORD-IDX > ORDER-COUNT.
001620 2100-EXIT.
001630     EXIT.
001640*
001650 2110-SCAN-ONE-FOR-BUY.
001660     IF ROW-INSTRUMENT-ID(ORD-IDX) = MCB-INSTRUMENT-ID
001670        AND ROW-ORDER-TYPE(ORD-IDX) IS ORDER-SIDE-SET
001680        AND ROW-IS-BUY(ORD-IDX)
001690        AND ROW-ON-BOOK(ORD-IDX)
001700         IF ROW-CANCELLED(ORD-IDX)
001710            OR ROW-REMAINING-QTY(ORD-IDX) = ZERO
001720             MOVE "N" TO ROW-ON-BOOK-SW(ORD-IDX)
001730         ELSE
001740             IF BEST-BUY-SUB = ZERO
001750                 SET BEST-BUY-SUB TO ORD-IDX
001760             ELSE
001770                 IF ROW-PRICE(ORD-IDX) >
001780                         ROW-PRICE(BEST-BUY-SUB)
001790                     SET BEST-BUY-SUB TO ORD-IDX
001800                 ELSE
001810                     IF ROW-PRICE(ORD-IDX) =
001820                             ROW-PRICE(BEST-BUY-SUB)
001830                        AND ROW-TIMESTAMP(ORD-IDX) <
001840                             ROW-TIMESTAMP(BEST-BUY-SUB)
001850                         SET BEST-BUY-SUB TO ORD-IDX
001860                     END-IF
001870                 END-IF
001880             END-IF
001890         END-IF
001900     END-IF.
001910 2110-EXIT.
001920     EXIT.
001930******************************************************************
001940* FIND THE BEST ACTIVE SELL - LOWEST PRICE, EARLIEST TIMESTAMP
001950* BREAKS A TIE.  SAME PURGE-ON-SIGHT RULE AS THE BUY SIDE
001960******************************************************************
001970 2200-FIND-BEST-SELL.
001980     MOVE ZERO TO BEST-SELL-SUB.
001990     PERFORM 2210-SCAN-ONE-FOR-SELL THRU 2210-EXIT
002000         VARYING ORD-IDX FROM 1 BY 1
002010         UNTIL ORD-IDX > ORDER-COUNT.
002020 2200-EXIT.
002030     EXIT.
002040*
002050 2210-SCAN-ONE-FOR-SELL.
002060     IF ROW-INSTRUMENT-ID(ORD-IDX) = MCB-INSTRUMENT-ID
002070        AND ROW-ORDER-TYPE(ORD-IDX) IS ORDER-SIDE-SET
002080        AND ROW-IS-SELL(ORD-IDX)
002090        AND ROW-ON-BOOK(ORD-IDX)
002100         IF ROW-CANCELLED(ORD-IDX)
002110            OR ROW-REMAINING-QTY(ORD-IDX) = ZERO
002120             MOVE "N" TO ROW-ON-BOOK-SW(ORD-IDX)
002130         ELSE
002140             IF BEST-SELL-SUB = ZERO
002150                 SET BEST-SELL-SUB TO ORD-IDX
002160             ELSE
002170                 IF ROW-PRICE(ORD-IDX) <
002180                         ROW-PRICE(BEST-SELL-SUB)
002190                     SET BEST-SELL-SUB TO ORD-IDX
002200                 ELSE
002210                     IF ROW-PRICE(ORD-IDX) =
002220                             ROW-PRICE(BEST-SELL-SUB)
002230                        AND ROW-TIMESTAMP(ORD-IDX) <
002240                             ROW-TIMESTAMP(BEST-SELL-SUB)
002250                         SET BEST-SELL-SUB TO ORD-IDX
002260                     END-IF
002270                 END-IF
002280             END-IF
002290         END-IF
002300     END-IF.
002310 2210-EXIT.
002320     EXIT.
002330******************************************************************
002340* EXECUTE ONE TRADE AT THE RESTING SELL PRICE FOR THE LESSER OF
002350* THE TWO REMAINING QUANTITIES; TRANSITION BOTH ORDERS
002360******************************************************************
002370 2300-EXECUTE-TRADE.
002380     IF ROW-REMAINING-QTY(BEST-BUY-SUB) <
002390             ROW-REMAINING-QTY(BEST-SELL-SUB)
002400         MOVE ROW-REMAINING-QTY(BEST-BUY-SUB) TO TRADE-QTY
002410     ELSE
002420         MOVE ROW-REMAINING-QTY(BEST-SELL-SUB) TO TRADE-QTY
002430     END-IF.
002440     SUBTRACT TRADE-QTY FROM ROW-REMAINING-QTY(BEST-BUY-SUB).
002450     SUBTRACT TRADE-QTY FROM ROW-REMAINING-QTY(BEST-SELL-SUB).
002460     IF ROW-REMAINING-QTY(BEST-BUY-SUB) = ZERO
002470         MOVE "F" TO ROW-STATUS(BEST-BUY-SUB)
002480         MOVE "N" TO ROW-ON-BOOK-SW(BEST-BUY-SUB)
002490     ELSE
002500         MOVE "P" TO ROW-STATUS(BEST-BUY-SUB)
002510     END-IF.
002520     IF ROW-REMAINING-QTY(BEST-SELL-SUB) = ZERO
002530         MOVE "F" TO ROW-STATUS(BEST-SELL-SUB)
002540         MOVE "N" TO ROW-ON-BOOK-SW(BEST-SELL-SUB)
002550     ELSE
002560         MOVE "P" TO ROW-STATUS(BEST-SELL-SUB)
002570     END-IF.
002580     PERFORM 2400-BUILD-TRADE THRU 2400-EXIT.
002590 2300-EXIT.
002600     EXIT.
002610******************************************************************
002620* APPEND ONE TRADE TO THE CALLER'S TRADE BATCH - PRICE IS THE
002630* RESTING (SELL) SIDE'S PRICE PER THE EXECUTION RULE
002640******************************************************************
002650 2400-BUILD-TRADE.
002660     IF MCB-TRADE-COUNT < 100
002670         ADD 1 TO MCB-TRADE-COUNT
002680         SET TRD-IDX TO MCB-TRADE-COUNT
002690         MOVE MCB-NEXT-TRADE-SEQ TO TRADE-ID-NUM
002700         STRING "TRD" TRADE-ID-NUM DELIMITED BY SIZE
002710             INTO TRADE-ID-WORK
002720         MOVE TRADE-ID-WORK TO TBT-TRADE-ID(TRD-IDX)
002730         ADD 1 TO MCB-NEXT-TRADE-SEQ
002740         MOVE ROW-ORDER-ID(BEST-BUY-SUB) TO
002750             TBT-BUY-ORDER-ID(TRD-IDX)
002760         MOVE ROW-ORDER-ID(BEST-SELL-SUB) TO
002770             TBT-SELL-ORDER-ID(TRD-IDX)
002780         MOVE MCB-INSTRUMENT-ID TO TBT-INSTRUMENT-ID(TRD-IDX)
002790         MOVE ROW-PRICE(BEST-SELL-SUB) TO
002800             TBT-TRADE-PRICE(TRD-IDX)
002810         MOVE TRADE-QTY TO TBT-TRADE-QTY(TRD-IDX)
002820         MOVE MCB-TXN-TIMESTAMP TO TBT-TIMESTAMP(TRD-IDX)
002830     ELSE
002840         DISPLAY "ORDMTCH: TRADE BATCH TABLE FULL, TRADE DROPPED - "
002850             MCB-INSTRUMENT-ID
002860     END-IF.
002870 2400-EXIT.
002880     EXIT.
002890******************************************************************
002900* HAND BACK THE FINAL BEST BID/ASK FOR MKTPRC - THE LAST SCAN
002910* MADE BY THE LOOP ABOVE IS ALREADY CURRENT
002920******************************************************************
002930 2900-SET-BEST-PRICES.
002940     IF BEST-BUY-SUB NOT = ZERO
002950         MOVE ROW-PRICE(BEST-BUY-SUB) TO MCB-BEST-BUY-PRICE
002960         SET MCB-BEST-BUY-FOUND TO TRUE
002970     ELSE
002980         MOVE ZERO TO MCB-BEST-BUY-PRICE
002990         MOVE "N" TO MCB-BEST-BUY-SW
003000     END-IF.
003010     IF BEST-SELL-SUB NOT = ZERO
003020         MOVE ROW-PRICE(BEST-SELL-SUB) TO MCB-BEST-SELL-PRICE
003030         SET MCB-BEST-SELL-FOUND TO TRUE
003040     ELSE
003050         MOVE ZERO TO MCB-BEST-SELL-PRICE
003060         MOVE "N" TO MCB-BEST-SELL-SW
003070     END-IF.
003080 2900-EXIT.
003090     EXIT.
