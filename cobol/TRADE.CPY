000100******************************************************************
000200*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000300*
000400*    TRADE.CPY    -    EXECUTED TRADE RECORD LAYOUT
000500*    ONE ROW PER TRADE EXECUTED BY ORDMTCH, WRITTEN TO
000600*    TRADE-FILE BY THE BATCH DRIVER.
000700*
000800*    #ident  "@(#) trading/copy/TRADE.cpy  $Revision: 1.2 $"
000900******************************************************************
001000*    MAINTENANCE HISTORY
001100*    DATE       BY   TICKET    DESCRIPTION
001200*    -------    ---  --------  ----------------------------------
001300*    09/02/91   RJK  TRD-0037  ORIGINAL LAYOUT
001400*    05/11/94   LDW  TRD-0082  ADDED PRICE-R REDEFINES, PADDED
001500*                              RECORD TO SHOP STANDARD 80 BYTES
001600******************************************************************
001700 01  TRADE-RECORD.
001800     05  TRD-TRADE-ID              PIC X(10).
001900     05  TRD-BUY-ORDER-ID          PIC X(10).
002000     05  TRD-SELL-ORDER-ID         PIC X(10).
002100     05  TRD-INSTRUMENT-ID         PIC X(10).
002200     05  TRD-TRADE-PRICE           PIC S9(9)V99.
002300     05  TRD-TRADE-PRICE-R REDEFINES TRD-TRADE-PRICE.
002400         10  TRD-PRICE-WHOLE       PIC S9(09).
002500         10  TRD-PRICE-CENTS       PIC 9(02).
002600     05  TRD-TRADE-QTY             PIC 9(09).
002700     05  TRD-TIMESTAMP             PIC 9(14).
002800     05  FILLER                    PIC X(06).
