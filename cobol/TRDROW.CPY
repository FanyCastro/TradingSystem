000100******************************************************************
000200*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000300*
000400*    TRDROW.CPY   -    TRADE BATCH WORKING ROW
000500*    ONE ROW PER TRADE PRODUCED BY A SINGLE CALL TO ORDMTCH.
000600*    SHARED BY ORDBATCH (RECEIVES THE BATCH, WRITES TRADE-FILE)
000700*    AND ORDMTCH (BUILDS THE BATCH) SO THE LAYOUT AGREES.
000800*
000900*    CALLER SUPPLIES THE 01/05 OCCURS WRAPPER, E.G.
001000*        05  xxx-ROW OCCURS 100 TIMES INDEXED BY xxx-IDX.
001100*            COPY TRDROW.
001200*
001300*    #ident  "@(#) trading/copy/TRDROW.cpy  $Revision: 1.2 $"
001400******************************************************************
001500*    MAINTENANCE HISTORY
001600*    DATE       BY   TICKET    DESCRIPTION
001700*    -------    ---  --------  ----------------------------------
001800*    05/11/94   LDW  TRD-0082  ORIGINAL LAYOUT
001900*    03/30/96   RJK  TRD-0103  RELEVELLED TO 10, SEE ORDROW.CPY
002000******************************************************************
002100     10  TBT-TRADE-ID              PIC X(10).
002200     10  TBT-BUY-ORDER-ID          PIC X(10).
002300     10  TBT-SELL-ORDER-ID         PIC X(10).
002400     10  TBT-INSTRUMENT-ID         PIC X(10).
002500     10  TBT-TRADE-PRICE           PIC S9(9)V99.
002600     10  TBT-TRADE-PRICE-R REDEFINES TBT-TRADE-PRICE.
002700         15  TBT-PRICE-WHOLE       PIC S9(09).
002800         15  TBT-PRICE-CENTS       PIC 9(02).
002900     10  TBT-TRADE-QTY             PIC 9(09).
003000     10  TBT-TIMESTAMP             PIC 9(14).
003100     10  FILLER                    PIC X(05).
