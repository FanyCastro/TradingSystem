000100******************************************************************
000200*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000300*
000400*    ORDROW.CPY   -    IN-MEMORY ORDER BOOK ROW
000500*    ONE ROW PER ORDER EVER ACCEPTED IN THE RUN.  SHARED BY
000600*    ORDBATCH (OWNS THE TABLE) AND ORDMTCH (SEARCHES/UPDATES IT
000700*    BY REFERENCE) SO THE TWO PROGRAMS AGREE BYTE FOR BYTE ON
000800*    THE LAYOUT.  ROW-ON-BOOK-SW IS "Y" WHILE THE ORDER IS STILL
000900*    ACTIVE ON ITS BUY OR SELL SIDE; A CANCELLED OR FULLY FILLED
001000*    ROW STAYS IN THE TABLE (FOR END-OF-RUN STATUS REPORTING)
001100*    WITH THE SWITCH FLIPPED TO "N".
001200*
001300*    CALLER SUPPLIES THE 01/05 OCCURS WRAPPER, E.G.
001400*        05  xxx-ROW OCCURS 2000 TIMES INDEXED BY xxx-IDX.
001500*            COPY ORDROW.
001600*
001700*    #ident  "@(#) trading/copy/ORDROW.cpy  $Revision: 1.2 $"
001800******************************************************************
001900*    MAINTENANCE HISTORY
002000*    DATE       BY   TICKET    DESCRIPTION
002100*    -------    ---  --------  ----------------------------------
002200*    05/11/94   LDW  TRD-0082  ORIGINAL LAYOUT, SPLIT OUT OF
002300*                              ORDSTS SO THE TABLE COULD CARRY
002400*                              THE BOOK SWITCH
002500*    03/30/96   RJK  TRD-0103  RELEVELLED TO 10 SO THE SAME COPY
002600*                              SERVES BOTH THE WORKING-STORAGE
002700*                              TABLE AND THE LINKAGE TABLE
002800******************************************************************
002900     10  ROW-ORDER-ID              PIC X(10).
003000     10  ROW-INSTRUMENT-ID         PIC X(10).
003100     10  ROW-TRADER-ID             PIC X(10).
003200     10  ROW-ORDER-TYPE            PIC X(01).
003300         88  ROW-IS-BUY                       VALUE "B".
003400         88  ROW-IS-SELL                      VALUE "S".
003500     10  ROW-PRICE                 PIC S9(9)V99.
003600     10  ROW-PRICE-R REDEFINES ROW-PRICE.
003700         15  ROW-PRICE-WHOLE       PIC S9(09).
003800         15  ROW-PRICE-CENTS       PIC 9(02).
003900     10  ROW-REMAINING-QTY         PIC 9(09).
004000     10  ROW-STATUS                PIC X(01).
004100         88  ROW-OPEN                         VALUE "O".
004200         88  ROW-PARTIAL                      VALUE "P".
004300         88  ROW-FILLED                       VALUE "F".
004400         88  ROW-CANCELLED                    VALUE "X".
004500     10  ROW-TIMESTAMP             PIC 9(14).
004600     10  ROW-ON-BOOK-SW            PIC X(01) VALUE "N".
004700         88  ROW-ON-BOOK                      VALUE "Y".
004800     10  FILLER                    PIC X(05).
