000010******************************************************************
000020*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES
000030*    GROUP.  UNPUBLISHED WORK, ALL RIGHTS RESERVED.
000040*
000050*    THIS LISTING IS FURNISHED FOR THE SOLE USE OF THE TRADING
000060*    SYSTEMS UNIT.  IT MAY NOT BE COPIED, DISCLOSED, OR USED FOR
000070*    ANY PURPOSE NOT EXPRESSLY AUTHORIZED BY THE GROUP MANAGER.
000080*
000090*    #ident  "@(#) trading/batch/MKTPRC.cbl  $Revision: 1.6 $"
000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. MKTPRC.
000130 AUTHOR. L D WEBB.
000140 INSTALLATION. BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000150 DATE-WRITTEN. 05/11/94.
000160 DATE-COMPILED.
000170 SECURITY. UNPUBLISHED PROPRIETARY SOURCE CODE - COMPANY CONFIDENTIAL.
000180******************************************************************
000190*    MKTPRC - MARKET PRICE SERVICE
000200*
000210*    CALLED BY ORDBATCH ON EVERY ACCEPTED PLACE OR CANCEL
000220*    TRANSACTION - AFTER ORDMTCH ON A PLACE, OR AFTER ORDBATCH'S
000230*    OWN BEST-BID/ASK RESCAN ON A CANCEL.  EITHER WAY, TAKES THE
000240*    BEST BID/ASK LEFT IN MATCH-CONTROL-BLOCK AND HANDS BACK
000250*    THE INSTRUMENT'S NEW MARKET PRICE:
000260*        BOTH SIDES PRESENT   - ROUNDED MIDPOINT
000270*        ONE SIDE PRESENT     - THAT SIDE'S PRICE
000280*        BOOK EMPTY           - ZERO (UNCHANGED FROM LOAD)
000290*
000300*    MAINTENANCE HISTORY
000310*    DATE       BY   TICKET    DESCRIPTION
000320*    -------    ---  --------  ----------------------------------
000330*    05/11/94   LDW  TRD-0082  ORIGINAL - CARVED OUT OF ORDBATCH,
000340*                              REUSES THE OLD FUNDPR EDITED-MONEY
000350*                              PICTURE FOR THE RUN LOG LINE
000360*    09/19/95   DMT  TRD-0096  ROUNDING WAS TRUNCATING ON AN ODD
000370*                              CENT TOTAL - ADDED ROUNDED PHRASE
000380*                              TO THE COMPUTE
000390*    01/06/99   LDW  TRD-0129  Y2K - RUN-DATE FIELDS CARRY A
000400*                              4-DIGIT YEAR; ONLY THE DIAGNOSTIC
000410*                              LOG LINE EVER PRINTED A 2-DIGIT
000420*                              YEAR AND THAT LOG LINE WAS REMOVED
000430*                              IN TRD-0096, SO NO EXPOSURE HERE
000440*    07/09/02   RJK  TRD-0159  DROPPED THE UNUSED RERUN-SWITCH
000450*                              FROM SPECIAL-NAMES - NEVER TESTED
000460*                              ANYWHERE IN THE PROGRAM.  ALSO
000470*                              RETITLED THE HEADER NOTICE TO THE
000480*                              GROUP'S OWN BOILERPLATE, IN PLACE
000490*                              OF THE OLD USL NOTICE.  NOTED
000500*                              ABOVE THAT A CANCEL NOW REACHES
000510*                              THIS PROGRAM VIA ORDBATCH'S OWN
000520*                              RESCAN, NOT VIA ORDMTCH
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  USL-486.
000570 OBJECT-COMPUTER.  USL-486.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600******************************************************************
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630 77  CALL-COUNTER               PIC S9(09) COMP-5 VALUE ZERO.
000640*
000650 01  LOG-PRICE-FIELDS.
000660     05  LOG-NEW-PRICE          PIC S9(9)V99.
000670     05  LOG-NEW-PRICE-R REDEFINES LOG-NEW-PRICE.
000680         10  LOG-PRICE-WHOLE    PIC S9(09).
000690         10  LOG-PRICE-CENTS    PIC 9(02).
000700     05  LOG-NEW-PRICE-EDIT     PIC $$$$$$9.99.
000710     05  FILLER                    PIC X(05).
000720*
000730 01  RUN-DATE-FIELDS.
000740     05  RUN-DATE               PIC 9(08).
000750     05  RUN-DATE-R REDEFINES RUN-DATE.
000760         10  RUN-YEAR           PIC 9(04).
000770         10  RUN-MONTH          PIC 9(02).
000780         10  RUN-DAY            PIC 9(02).
000790     05  FILLER                    PIC X(05).
000800******************************************************************
000810 LINKAGE SECTION.
000820*
000830     COPY MATCTL.
000840*
000850 01  NEW-MARKET-PRICE           PIC S9(9)V99.
000860******************************************************************
000870 PROCEDURE DIVISION USING MATCH-CONTROL-BLOCK
000880                          NEW-MARKET-PRICE.
000890******************************************************************
000900 1000-COMPUTE-PRICE.
000910     ADD 1 TO CALL-COUNTER.
000920     IF MCB-BEST-BUY-FOUND AND MCB-BEST-SELL-FOUND
000930         COMPUTE NEW-MARKET-PRICE ROUNDED =
000940             (MCB-BEST-BUY-PRICE + MCB-BEST-SELL-PRICE) / 2
000950     ELSE
000960         IF MCB-BEST-BUY-FOUND
000970             MOVE MCB-BEST-BUY-PRICE TO NEW-MARKET-PRICE
000980         ELSE
000990             IF MCB-BEST-SELL-FOUND
001000                 MOVE MCB-BEST-SELL-PRICE TO NEW-MARKET-PRICE
001010             ELSE
001020                 MOVE ZERO TO NEW-MARKET-PRICE
001030             END-IF
001040         END-IF
001050     END-IF.
001060     MOVE NEW-MARKET-PRICE TO LOG-NEW-PRICE.
001070     MOVE LOG-NEW-PRICE TO LOG-NEW-PRICE-EDIT.
001080     GOBACK.
001090 1000-EXIT.
001100     EXIT.
