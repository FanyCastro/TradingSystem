000100******************************************************************
000200*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000300*
000400*    MATCTL.CPY   -    MATCHING/PRICING CONTROL BLOCK
000500*    PASSED ON EVERY CALL TO ORDMTCH AND MKTPRC SO THE TWO
000600*    SERVICE PROGRAMS AND THE BATCH DRIVER AGREE ON WHICH
000700*    INSTRUMENT IS BEING WORKED, THE TRIGGERING TRANSACTION'S
000800*    TIMESTAMP, THE RUNNING TRADE-ID SEQUENCE, AND THE BEST
000900*    BID/ASK FOUND BY THE MATCHER FOR THE PRICE CALCULATOR TO
001000*    CONSUME.
001100*
001200*    #ident  "@(#) trading/copy/MATCTL.cpy  $Revision: 1.1 $"
001300******************************************************************
001400*    MAINTENANCE HISTORY
001500*    DATE       BY   TICKET    DESCRIPTION
001600*    -------    ---  --------  ----------------------------------
001700*    05/11/94   LDW  TRD-0082  ORIGINAL LAYOUT
001800*    03/30/96   RJK  TRD-0103  ADDED BEST-BUY-PRICE-R REDEFINES
001900*                              FOR THE RUN LOG'S EDITED DISPLAY
002000******************************************************************
002100 01  MATCH-CONTROL-BLOCK.
002200     05  MCB-INSTRUMENT-ID         PIC X(10).
002300     05  MCB-TXN-TIMESTAMP         PIC 9(14).
002400     05  MCB-NEXT-TRADE-SEQ        PIC S9(09) COMP-5.
002500     05  MCB-TRADE-COUNT           PIC S9(04) COMP-5.
002600     05  MCB-BEST-BUY-PRICE        PIC S9(9)V99.
002700     05  MCB-BEST-BUY-PRICE-R REDEFINES MCB-BEST-BUY-PRICE.
002800         10  MCB-BEST-BUY-WHOLE    PIC S9(09).
002900         10  MCB-BEST-BUY-CENTS    PIC 9(02).
003000     05  MCB-BEST-BUY-SW           PIC X(01).
003100         88  MCB-BEST-BUY-FOUND               VALUE "Y".
003200     05  MCB-BEST-SELL-PRICE       PIC S9(9)V99.
003300     05  MCB-BEST-SELL-SW          PIC X(01).
003400         88  MCB-BEST-SELL-FOUND              VALUE "Y".
003500     05  FILLER                    PIC X(05).
