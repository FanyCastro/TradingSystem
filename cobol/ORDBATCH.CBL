000010******************************************************************
000020*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES
000030*    GROUP.  UNPUBLISHED WORK, ALL RIGHTS RESERVED.
000040*
000050*    THIS LISTING IS FURNISHED FOR THE SOLE USE OF THE TRADING
000060*    SYSTEMS UNIT.  IT MAY NOT BE COPIED, DISCLOSED, OR USED FOR
000070*    ANY PURPOSE NOT EXPRESSLY AUTHORIZED BY THE GROUP MANAGER.
000080*
000090*    #ident  "@(#) trading/batch/ORDBATCH.cbl  $Revision: 1.10 $"
000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. ORDBATCH.
000130 AUTHOR. R J KOWALSKI.
000140 INSTALLATION. BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000150 DATE-WRITTEN. 03/14/88.
000160 DATE-COMPILED.
000170 SECURITY. UNPUBLISHED PROPRIETARY SOURCE CODE - COMPANY CONFIDENTIAL.
000180******************************************************************
000190*    ORDBATCH - NIGHTLY ORDER MATCHING AND TRADING RUN
000200*
000210*    DRIVES THE WHOLE BATCH: LOADS THE INSTRUMENT FILE INTO AN
000220*    IN-MEMORY TABLE, THEN APPLIES EACH PLACE/CANCEL TRANSACTION
000230*    ON ORDER-TXN-FILE IN ARRIVAL ORDER AGAINST THE IN-MEMORY
000240*    ORDER BOOK, CALLING OUT TO ORDMTCH TO RUN THE MATCHING PASS
000250*    AND TO MKTPRC TO RECOMPUTE THE INSTRUMENT'S MARKET PRICE.
000260*    AT END OF RUN, WRITES THE FINAL STATE OF EVERY ORDER EVER
000270*    ACCEPTED, AND PRINTS THE CONTROL-TOTAL SUMMARY REPORT.
000280*
000290*    MAINTENANCE HISTORY
000300*    DATE       BY   TICKET    DESCRIPTION
000310*    -------    ---  --------  ----------------------------------
000320*    03/14/88   RJK  TRD-0001  ORIGINAL - REPLACES THE ONLINE
000330*                              BUYSR/SELL/FUNDPR ATMI SERVERS
000340*                              WITH A SINGLE NIGHTLY BATCH RUN
000350*    06/02/88   RJK  TRD-0006  ADDED REJECT COUNTERS FOR BAD
000360*                              INSTRUMENT REFERENCES
000370*    11/19/89   DMT  TRD-0019  FIXED SELF-TRADE GUARD - WAS
000380*                              COMPARING ORDER-ID INSTEAD OF
000390*                              TRADER-ID
000400*    09/02/91   RJK  TRD-0037  ADDED CANCEL-TRANSACTION SUPPORT,
000410*                              ORDER-STATUS-FILE OUTPUT
000420*    04/17/92   DMT  TRD-0044  REPLACED HARD 500-INSTRUMENT LIMIT
000430*                              WITH CONFIGURABLE MAX-INSTR
000440*    08/25/93   LDW  TRD-0071  ADDED SUMMARY REPORT - OPERATIONS
000450*                              WANTED PER-INSTRUMENT TOTALS
000460*                              WITHOUT WAITING FOR THE STATUS FILE
000470*    05/11/94   LDW  TRD-0082  SPLIT THE MATCHING LOOP AND PRICE
000480*                              CALCULATION OUT INTO CALLED
000490*                              SUBPROGRAMS ORDMTCH/MKTPRC SO THE
000500*                              RULES LIVE IN ONE PLACE
000510*    02/09/95   DMT  TRD-0091  VALIDATE INSTRUMENT SYMBOL ON LOAD
000520*                              - BAD TICKER DATA WAS SLIPPING IN
000530*    03/30/96   RJK  TRD-0103  RELEVELLED ORDROW/TRDROW COPYBOOKS
000540*    07/14/97   DMT  TRD-0114  INCREASED MAX-ORDERS TO 2000,
000550*                              3RD QUARTER VOLUME OUTGREW 800
000560*    01/06/99   LDW  TRD-0129  Y2K - TXN-TIMESTAMP AND ALL DATE
000570*                              FIELDS ALREADY CARRY A 4-DIGIT
000580*                              YEAR.  REPORT HEADING DATE (ACCEPT
000590*                              FROM DATE) IS DISPLAY-ONLY, LEFT
000600*                              2-DIGIT PER OPS REQUEST
000610*    11/30/99   LDW  TRD-0131  YEAR-END REVIEW - NO FURTHER Y2K
000620*                              EXPOSURE FOUND, SIGNED OFF
000630*    08/02/01   DMT  TRD-0148  CORRECTED TRADED-VALUE ACCUMULATOR
000640*                              WIDTH, WAS TRUNCATING ON HEAVY DAYS
000650*    03/11/02   RJK  TRD-0156  CANCEL NO LONGER RE-ENTERS ORDMTCH -
000660*                              A CANCEL ON A SELF-TRADE-GUARDED
000670*                              BOOK WAS EXPOSING THE RESTING SIDE
000680*                              TO A TRADE WITH THE NEXT BEST ORDER.
000690*                              CANCEL NOW CALLS 4200-RECOMPUTE-
000700*                              PRICE-ONLY, A BEST-BID/ASK LOOKUP
000710*                              THAT DOES NOT MATCH, THEN MKTPRC
000720*                              DIRECTLY.  PLACE STILL USES THE
000730*                              FULL 4000 MATCH-AND-PRICE CALL
000740*    07/09/02   RJK  TRD-0159  DROPPED THE UNUSED RERUN-SWITCH
000750*                              FROM SPECIAL-NAMES - NEVER TESTED
000760*                              ANYWHERE IN THE PROGRAM.  ALSO
000770*                              RETITLED THE HEADER NOTICE TO THE
000780*                              GROUP'S OWN BOILERPLATE, PER LEGAL
000790*                              REQUEST, IN PLACE OF THE OLD USL
000800*                              NOTICE CARRIED OVER FROM THE
000810*                              ORIGINAL ONLINE PROGRAMS
000820******************************************************************
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SOURCE-COMPUTER.  USL-486.
000860 OBJECT-COMPUTER.  USL-486.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM
000890     CLASS SYMBOL-CHAR-SET IS "A" THRU "Z" "0" THRU "9" " ".
000900*
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930     SELECT INSTRUMENT-FILE ASSIGN TO INSTRFIL
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS INSTR-FILE-STATUS.
000960     SELECT ORDER-TXN-FILE ASSIGN TO ORDTXNFL
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS TXN-FILE-STATUS.
000990     SELECT TRADE-FILE ASSIGN TO TRDFILE
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         FILE STATUS IS TRADE-FILE-STATUS.
001020     SELECT ORDER-STATUS-FILE ASSIGN TO ORDSTSFL
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS ORDSTS-FILE-STATUS.
001050     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS IS REPORT-FILE-STATUS.
001080******************************************************************
001090 DATA DIVISION.
001100 FILE SECTION.
001110*
001120 FD  INSTRUMENT-FILE; RECORD 34.
001130     COPY INSTR.
001140*
001150 FD  ORDER-TXN-FILE; RECORD 73.
001160     COPY ORDTXN.
001170*
001180 FD  TRADE-FILE; RECORD 80.
001190     COPY TRADE.
001200*
001210 FD  ORDER-STATUS-FILE; RECORD 77.
001220     COPY ORDSTS.
001230*
001240 FD  SUMMARY-REPORT; RECORD 132.
001250 01  PRINT-LINE                   PIC X(132).
001260******************************************************************
001270 WORKING-STORAGE SECTION.
001280******************************************************************
001290* FILE STATUS AND SWITCHES
001300******************************************************************
001310 01  FILE-STATUSES.
001320     05  INSTR-FILE-STATUS        PIC X(02).
001330     05  TXN-FILE-STATUS          PIC X(02).
001340     05  TRADE-FILE-STATUS        PIC X(02).
001350     05  ORDSTS-FILE-STATUS       PIC X(02).
001360     05  REPORT-FILE-STATUS       PIC X(02).
001370     05  FILLER                   PIC X(05).
001380*
001390 01  SWITCHES.
001400     05  EOF-INSTR-SW             PIC X(01) VALUE "N".
001410         88  EOF-INSTR                      VALUE "Y".
001420     05  EOF-TXN-SW               PIC X(01) VALUE "N".
001430         88  EOF-TXN                        VALUE "Y".
001440     05  FILLER                   PIC X(05).
001450******************************************************************
001460* SUBSCRIPTS, COUNTERS AND WORK AREAS - ALL COMP-5 PER SHOP STANDARD
001470******************************************************************
001480 01  SUBSCRIPTS.
001490     05  TBI-IDX                  PIC S9(04) COMP-5.
001500     05  INS-COUNT                PIC S9(04) COMP-5 VALUE ZERO.
001510     05  TBO-IDX                  PIC S9(04) COMP-5.
001520     05  ORD-COUNT                PIC S9(04) COMP-5 VALUE ZERO.
001530     05  FOUND-INS-SUB            PIC S9(04) COMP-5.
001540     05  FOUND-ORD-SUB            PIC S9(04) COMP-5.
001550     05  FOUND-BID-SUB            PIC S9(04) COMP-5.
001560     05  FOUND-ASK-SUB            PIC S9(04) COMP-5.
001570     05  TBT-IDX                  PIC S9(04) COMP-5.
001580     05  NEXT-TRADE-SEQ           PIC S9(09) COMP-5 VALUE 1.
001590     05  FILLER                   PIC X(05).
001600*
001610 01  WORK-FIELDS.
001620     05  TRADE-QTY                PIC 9(09).
001630     05  NEW-MARKET-PRICE         PIC S9(9)V99.
001640     05  TRADE-VALUE-WORK         PIC S9(11)V99.
001650     05  FILLER                   PIC X(05).
001660******************************************************************
001670* RUN CONTROL TOTALS - ACCUMULATED THROUGHOUT THE RUN, PRINTED ON
001680* THE SUMMARY REPORT AT END OF JOB
001690******************************************************************
001700 01  CONTROL-TOTALS.
001710     05  TXN-READ                 PIC S9(09) COMP-5 VALUE ZERO.
001720     05  ORDERS-PLACED            PIC S9(09) COMP-5 VALUE ZERO.
001730     05  ORDERS-REJECTED          PIC S9(09) COMP-5 VALUE ZERO.
001740     05  CANCELS                  PIC S9(09) COMP-5 VALUE ZERO.
001750     05  TRADES-EXECUTED          PIC S9(09) COMP-5 VALUE ZERO.
001760     05  TRADED-QTY               PIC S9(09) COMP-5 VALUE ZERO.
001770     05  TRADED-VALUE             PIC S9(11)V99 VALUE ZERO.
001780     05  FILLER                   PIC X(05).
001790******************************************************************
001800* IN-MEMORY INSTRUMENT TABLE - ONE ROW PER INSTRUMENT-FILE RECORD
001810******************************************************************
001820 77  MAX-INSTR                  PIC S9(04) COMP-5 VALUE 200.
001830*
001840 01  INSTRUMENT-TABLE.
001850     05  TBI-ROW OCCURS 200 TIMES INDEXED BY TBI-SRCH-IDX.
001860         10  TBI-INSTRUMENT-ID     PIC X(10).
001870         10  TBI-SYMBOL            PIC X(08).
001880         10  TBI-MARKET-PRICE      PIC S9(9)V99.
001890         10  TBI-MARKET-PRICE-R REDEFINES TBI-MARKET-PRICE.
001900             15  TBI-MKT-PRICE-WHOLE PIC S9(09).
001910             15  TBI-MKT-PRICE-CENTS PIC 9(02).
001920         10  TBI-ORDERS-PLACED     PIC S9(09) COMP-5 VALUE ZERO.
001930         10  TBI-TRADES-EXECUTED   PIC S9(09) COMP-5 VALUE ZERO.
001940         10  TBI-TRADED-QTY        PIC S9(09) COMP-5 VALUE ZERO.
001950         10  TBI-TRADED-VALUE      PIC S9(11)V99 VALUE ZERO.
001960         10  FILLER                PIC X(05).
001970     05  FILLER                    PIC X(05).
001980******************************************************************
001990* IN-MEMORY ORDER BOOK - ONE ROW PER ORDER EVER ACCEPTED; ALSO
002000* THE SOURCE OF THE END-OF-RUN ORDER-STATUS-FILE
002010******************************************************************
002020 77  MAX-ORDERS                 PIC S9(04) COMP-5 VALUE 2000.
002030*
002040 01  ORDER-TABLE.
002050     05  TBO-ROW OCCURS 2000 TIMES INDEXED BY TBO-SRCH-IDX.
002060         COPY ORDROW.
002070     05  FILLER                    PIC X(05).
002080******************************************************************
002090* TRADE BATCH RETURNED BY ONE CALL TO ORDMTCH
002100******************************************************************
002110 77  MAX-TRADES-PER-CALL        PIC S9(04) COMP-5 VALUE 100.
002120*
002130 01  TRADE-BATCH.
002140     05  TBT-ROW OCCURS 100 TIMES INDEXED BY TBT-SRCH-IDX.
002150         COPY TRDROW.
002160     05  FILLER                    PIC X(05).
002170******************************************************************
002180* MATCHING / PRICING CONTROL BLOCK PASSED TO ORDMTCH AND MKTPRC
002190******************************************************************
002200     COPY MATCTL.
002210******************************************************************
002220* SUMMARY REPORT LINES
002230******************************************************************
002240 01  SYSTEM-DATE.
002250     05  SYS-YY                 PIC 9(02).
002260     05  SYS-MM                 PIC 9(02).
002270     05  SYS-DD                 PIC 9(02).
002280     05  FILLER                    PIC X(05).
002290*
002300 01  RPT-HEADING-1.
002310     05  FILLER   PIC X(30) VALUE "BEA SYSTEMS STOCKAPP SECURITY".
002320     05  FILLER   PIC X(10) VALUE SPACES.
002330     05  FILLER   PIC X(32) VALUE "ORDER MATCHING AND TRADING RUN ".
002340     05  FILLER   PIC X(10) VALUE "RUN DATE: ".
002350     05  RPT-H1-DATE              PIC X(10).
002360     05  FILLER   PIC X(40) VALUE SPACES.
002370*
002380 01  RPT-HEADING-2.
002390     05  FILLER   PIC X(12) VALUE "INSTRUMENT  ".
002400     05  FILLER   PIC X(10) VALUE "SYMBOL    ".
002410     05  FILLER   PIC X(14) VALUE "MARKET PRICE  ".
002420     05  FILLER   PIC X(16) VALUE "ORDERS PLACED  ".
002430     05  FILLER   PIC X(16) VALUE "TRADES EXEC    ".
002440     05  FILLER   PIC X(16) VALUE "TRADED QTY     ".
002450     05  FILLER   PIC X(18) VALUE "TRADED VALUE      ".
002460     05  FILLER   PIC X(20) VALUE SPACES.
002470*
002480 01  RPT-DETAIL-LINE.
002490     05  RPT-DET-INSTR            PIC X(12).
002500     05  RPT-DET-SYMBOL           PIC X(10).
002510     05  RPT-DET-PRICE            PIC $$,$$$,$$9.99.
002520     05  FILLER                   PIC X(02).
002530     05  RPT-DET-PLACED           PIC ZZZ,ZZ9.
002540     05  FILLER                   PIC X(05).
002550     05  RPT-DET-TRADES           PIC ZZZ,ZZ9.
002560     05  FILLER                   PIC X(05).
002570     05  RPT-DET-QTY              PIC ZZZ,ZZZ,ZZ9.
002580     05  FILLER                   PIC X(03).
002590     05  RPT-DET-VALUE            PIC $$,$$$,$$$,$$9.99.
002600     05  FILLER                   PIC X(10).
002610*
002620 01  RPT-TOTAL-LINE-1.
002630     05  FILLER   PIC X(14) VALUE "GRAND TOTALS  ".
002640     05  FILLER   PIC X(16) VALUE "TXN READ       ".
002650     05  RPT-TOT-TXN              PIC ZZZ,ZZ9.
002660     05  FILLER   PIC X(18) VALUE "  ORDERS PLACED  ".
002670     05  RPT-TOT-PLACED           PIC ZZZ,ZZ9.
002680     05  FILLER   PIC X(18) VALUE "  ORDERS REJECTED ".
002690     05  RPT-TOT-REJECTED         PIC ZZZ,ZZ9.
002700     05  FILLER                   PIC X(40) VALUE SPACES.
002710*
002720 01  RPT-TOTAL-LINE-2.
002730     05  FILLER   PIC X(14) VALUE SPACES.
002740     05  FILLER   PIC X(16) VALUE "CANCELS        ".
002750     05  RPT-TOT-CANCELS          PIC ZZZ,ZZ9.
002760     05  FILLER   PIC X(18) VALUE "  TRADES EXEC    ".
002770     05  RPT-TOT-TRADES           PIC ZZZ,ZZ9.
002780     05  FILLER   PIC X(18) VALUE "  TRADED QTY      ".
002790     05  RPT-TOT-QTY              PIC ZZZ,ZZZ,ZZ9.
002800     05  FILLER                   PIC X(20) VALUE SPACES.
002810*
002820 01  RPT-TOTAL-LINE-3.
002830     05  FILLER   PIC X(14) VALUE SPACES.
002840     05  FILLER   PIC X(20) VALUE "TOTAL TRADED VALUE  ".
002850     05  RPT-TOT-VALUE            PIC $$,$$$,$$$,$$9.99.
002860     05  FILLER                   PIC X(60) VALUE SPACES.
002870*
002880******************************************************************
002890 PROCEDURE DIVISION.
002900******************************************************************
002910 0000-MAIN-CONTROL.
002920     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
002930     PERFORM 1000-LOAD-INSTRUMENTS THRU 1000-EXIT.
002940     PERFORM 2000-PROCESS-TXN-FILE THRU 2000-EXIT.
002950     PERFORM 6000-WRITE-ORDER-STATUS THRU 6000-EXIT.
002960     PERFORM 7000-PRINT-SUMMARY-REPORT THRU 7000-EXIT.
002970     PERFORM 9000-TERMINATION THRU 9000-EXIT.
002980     STOP RUN.
002990******************************************************************
003000* INITIALIZATION
003010******************************************************************
003020 0100-INITIALIZATION.
003030     OPEN INPUT INSTRUMENT-FILE.
003040     IF INSTR-FILE-STATUS NOT = "00"
003050         DISPLAY "ORDBATCH: OPEN FAILED INSTRUMENT-FILE STATUS = "
003060             INSTR-FILE-STATUS
003070         GO TO 9900-ABEND
003080     END-IF.
003090     OPEN INPUT ORDER-TXN-FILE.
003100     IF TXN-FILE-STATUS NOT = "00"
003110         DISPLAY "ORDBATCH: OPEN FAILED ORDER-TXN-FILE STATUS = "
003120             TXN-FILE-STATUS
003130         GO TO 9900-ABEND
003140     END-IF.
003150     OPEN OUTPUT TRADE-FILE.
003160     IF TRADE-FILE-STATUS NOT = "00"
003170         DISPLAY "ORDBATCH: OPEN FAILED TRADE-FILE STATUS = "
003180             TRADE-FILE-STATUS
003190         GO TO 9900-ABEND
003200     END-IF.
003210     OPEN OUTPUT ORDER-STATUS-FILE.
003220     IF ORDSTS-FILE-STATUS NOT = "00"
003230         DISPLAY "ORDBATCH: OPEN FAILED ORDER-STATUS-FILE STATUS = "
003240             ORDSTS-FILE-STATUS
003250         GO TO 9900-ABEND
003260     END-IF.
003270     OPEN OUTPUT SUMMARY-REPORT.
003280     IF REPORT-FILE-STATUS NOT = "00"
003290         DISPLAY "ORDBATCH: OPEN FAILED SUMMARY-REPORT STATUS = "
003300             REPORT-FILE-STATUS
003310         GO TO 9900-ABEND
003320     END-IF.
003330     DISPLAY "ORDBATCH: STARTED".
003340 0100-EXIT.
003350     EXIT.
003360******************************************************************
003370* OPENING LEG OF THE RUN - BUILD THE IN-MEMORY INSTRUMENT TABLE
003380* FROM INSTRUMENT-FILE, MARKET PRICE STARTS AT ZERO FOR EVERY ROW
003390******************************************************************
003400 1000-LOAD-INSTRUMENTS.
003410     PERFORM 1100-READ-INSTRUMENT THRU 1100-EXIT.
003420     PERFORM 1200-BUILD-INSTRUMENT-ROW THRU 1200-EXIT
003430         UNTIL EOF-INSTR.
003440 1000-EXIT.
003450     EXIT.
003460*
003470 1100-READ-INSTRUMENT.
003480     READ INSTRUMENT-FILE
003490         AT END
003500             SET EOF-INSTR TO TRUE
003510     END-READ.
003520 1100-EXIT.
003530     EXIT.
003540*
003550 1200-BUILD-INSTRUMENT-ROW.
003560     IF INS-SYMBOL OF INSTRUMENT-RECORD NOT = SPACES
003570        AND INS-SYMBOL OF INSTRUMENT-RECORD IS SYMBOL-CHAR-SET
003580        AND INS-COUNT < MAX-INSTR
003590         ADD 1 TO INS-COUNT
003600         SET TBI-IDX TO INS-COUNT
003610         MOVE INS-INSTRUMENT-ID OF INSTRUMENT-RECORD
003620             TO TBI-INSTRUMENT-ID(TBI-IDX)
003630         MOVE INS-SYMBOL OF INSTRUMENT-RECORD
003640             TO TBI-SYMBOL(TBI-IDX)
003650         MOVE ZERO TO TBI-MARKET-PRICE(TBI-IDX)
003660         MOVE ZERO TO TBI-ORDERS-PLACED(TBI-IDX)
003670         MOVE ZERO TO TBI-TRADES-EXECUTED(TBI-IDX)
003680         MOVE ZERO TO TBI-TRADED-QTY(TBI-IDX)
003690         MOVE ZERO TO TBI-TRADED-VALUE(TBI-IDX)
003700     ELSE
003710         DISPLAY "ORDBATCH: INVALID INSTRUMENT SYMBOL REJECTED - "
003720             INS-INSTRUMENT-ID OF INSTRUMENT-RECORD
003730     END-IF.
003740     PERFORM 1100-READ-INSTRUMENT THRU 1100-EXIT.
003750 1200-EXIT.
003760     EXIT.
003770******************************************************************
003780* MAIN PROCESSING LEG - APPLY EACH ORDER-TXN-FILE TRANSACTION IN
003790* ARRIVAL ORDER AGAINST THE BOOK
003800******************************************************************
003810 2000-PROCESS-TXN-FILE.
003820     PERFORM 2100-READ-TXN THRU 2100-EXIT.
003830     PERFORM 2200-APPLY-TXN THRU 2200-EXIT
003840         UNTIL EOF-TXN.
003850 2000-EXIT.
003860     EXIT.
003870*
003880 2100-READ-TXN.
003890     READ ORDER-TXN-FILE
003900         AT END
003910             SET EOF-TXN TO TRUE
003920     END-READ.
003930 2100-EXIT.
003940     EXIT.
003950*
003960 2200-APPLY-TXN.
003970     ADD 1 TO TXN-READ.
003980     IF TXN-IS-PLACE OF ORDER-TXN-RECORD
003990         PERFORM 3000-APPLY-PLACE-TXN THRU 3000-EXIT
004000     ELSE
004010         IF TXN-IS-CANCEL OF ORDER-TXN-RECORD
004020             PERFORM 3500-APPLY-CANCEL-TXN THRU 3500-EXIT
004030         ELSE
004040             DISPLAY "ORDBATCH: UNKNOWN TXN-ACTION IGNORED - "
004050                 TXN-ACTION OF ORDER-TXN-RECORD
004060         END-IF
004070     END-IF.
004080     PERFORM 2100-READ-TXN THRU 2100-EXIT.
004090 2200-EXIT.
004100     EXIT.
004110******************************************************************
004120* PLACE-ORDER TRANSACTION
004130******************************************************************
004140 3000-APPLY-PLACE-TXN.
004150     PERFORM 3100-FIND-INSTRUMENT THRU 3100-EXIT.
004160     IF FOUND-INS-SUB = ZERO
004170         DISPLAY "ORDBATCH: INSTRUMENT NOT FOUND - "
004180             TXN-INSTRUMENT-ID OF ORDER-TXN-RECORD
004190         ADD 1 TO ORDERS-REJECTED
004200         GO TO 3000-EXIT
004210     END-IF.
004220     IF (NOT TXN-IS-BUY OF ORDER-TXN-RECORD)
004230        AND (NOT TXN-IS-SELL OF ORDER-TXN-RECORD)
004240         DISPLAY "ORDBATCH: INVALID ORDER TYPE REJECTED - "
004250             TXN-ORDER-ID OF ORDER-TXN-RECORD
004260         ADD 1 TO ORDERS-REJECTED
004270         GO TO 3000-EXIT
004280     END-IF.
004290     IF TXN-QUANTITY OF ORDER-TXN-RECORD NOT > ZERO
004300         DISPLAY "ORDBATCH: INVALID QUANTITY REJECTED - "
004310             TXN-ORDER-ID OF ORDER-TXN-RECORD
004320         ADD 1 TO ORDERS-REJECTED
004330         GO TO 3000-EXIT
004340     END-IF.
004350     IF TXN-PRICE OF ORDER-TXN-RECORD NOT > ZERO
004360         DISPLAY "ORDBATCH: INVALID PRICE REJECTED - "
004370             TXN-ORDER-ID OF ORDER-TXN-RECORD
004380         ADD 1 TO ORDERS-REJECTED
004390         GO TO 3000-EXIT
004400     END-IF.
004410     IF ORD-COUNT NOT < MAX-ORDERS
004420         DISPLAY "ORDBATCH: ORDER TABLE FULL, TRANSACTION REJECTED - "
004430             TXN-ORDER-ID OF ORDER-TXN-RECORD
004440         ADD 1 TO ORDERS-REJECTED
004450         GO TO 3000-EXIT
004460     END-IF.
004470     PERFORM 3200-ADD-ORDER-ROW THRU 3200-EXIT.
004480     ADD 1 TO ORDERS-PLACED.
004490     ADD 1 TO TBI-ORDERS-PLACED(FOUND-INS-SUB).
004500     PERFORM 4000-RUN-MATCH-AND-PRICE THRU 4000-EXIT.
004510 3000-EXIT.
004520     EXIT.
004530*
004540 3100-FIND-INSTRUMENT.
004550     MOVE ZERO TO FOUND-INS-SUB.
004560     PERFORM 3110-SCAN-ONE-INSTRUMENT THRU 3110-EXIT
004570         VARYING TBI-IDX FROM 1 BY 1
004580         UNTIL TBI-IDX > INS-COUNT.
004590 3100-EXIT.
004600     EXIT.
004610*
004620 3110-SCAN-ONE-INSTRUMENT.
004630     IF FOUND-INS-SUB = ZERO
004640         IF TBI-INSTRUMENT-ID(TBI-IDX) =
004650                 TXN-INSTRUMENT-ID OF ORDER-TXN-RECORD
004660             SET FOUND-INS-SUB TO TBI-IDX
004670         END-IF
004680     END-IF.
004690 3110-EXIT.
004700     EXIT.
004710*
004720 3200-ADD-ORDER-ROW.
004730     ADD 1 TO ORD-COUNT.
004740     SET TBO-IDX TO ORD-COUNT.
004750     MOVE TXN-ORDER-ID OF ORDER-TXN-RECORD TO ROW-ORDER-ID(TBO-IDX).
004760     MOVE TXN-INSTRUMENT-ID OF ORDER-TXN-RECORD
004770         TO ROW-INSTRUMENT-ID(TBO-IDX).
004780     MOVE TXN-TRADER-ID OF ORDER-TXN-RECORD TO ROW-TRADER-ID(TBO-IDX).
004790     MOVE TXN-ORDER-TYPE OF ORDER-TXN-RECORD TO ROW-ORDER-TYPE(TBO-IDX).
004800     MOVE TXN-PRICE OF ORDER-TXN-RECORD TO ROW-PRICE(TBO-IDX).
004810     MOVE TXN-QUANTITY OF ORDER-TXN-RECORD TO ROW-REMAINING-QTY(TBO-IDX).
004820     MOVE "O" TO ROW-STATUS(TBO-IDX).
004830     MOVE TXN-TIMESTAMP OF ORDER-TXN-RECORD TO ROW-TIMESTAMP(TBO-IDX).
004840     MOVE "Y" TO ROW-ON-BOOK-SW(TBO-IDX).
004850 3200-EXIT.
004860     EXIT.
004870******************************************************************
004880* CANCEL TRANSACTION
004890******************************************************************
004900 3500-APPLY-CANCEL-TXN.
004910     PERFORM 3100-FIND-INSTRUMENT THRU 3100-EXIT.
004920     IF FOUND-INS-SUB = ZERO
004930         DISPLAY "ORDBATCH: CANCEL IGNORED, INSTRUMENT NOT FOUND - "
004940             TXN-INSTRUMENT-ID OF ORDER-TXN-RECORD
004950         GO TO 3500-EXIT
004960     END-IF.
004970     PERFORM 3600-FIND-ORDER THRU 3600-EXIT.
004980     IF FOUND-ORD-SUB = ZERO
004990         DISPLAY "ORDBATCH: ORDER NOT FOUND - "
005000             TXN-ORDER-ID OF ORDER-TXN-RECORD
005010         ADD 1 TO ORDERS-REJECTED
005020         GO TO 3500-EXIT
005030     END-IF.
005040     IF ROW-CANCELLED(FOUND-ORD-SUB)
005050         GO TO 3500-EXIT
005060     END-IF.
005070     MOVE "X" TO ROW-STATUS(FOUND-ORD-SUB).
005080     MOVE "N" TO ROW-ON-BOOK-SW(FOUND-ORD-SUB).
005090     ADD 1 TO CANCELS.
005100     PERFORM 4200-RECOMPUTE-PRICE-ONLY THRU 4200-EXIT.
005110 3500-EXIT.
005120     EXIT.
005130*
005140 3600-FIND-ORDER.
005150     MOVE ZERO TO FOUND-ORD-SUB.
005160     PERFORM 3610-SCAN-ONE-ORDER THRU 3610-EXIT
005170         VARYING TBO-IDX FROM 1 BY 1
005180         UNTIL TBO-IDX > ORD-COUNT.
005190 3600-EXIT.
005200     EXIT.
005210*
005220 3610-SCAN-ONE-ORDER.
005230     IF FOUND-ORD-SUB = ZERO
005240         IF ROW-ORDER-ID(TBO-IDX) = TXN-ORDER-ID OF ORDER-TXN-RECORD
005250             SET FOUND-ORD-SUB TO TBO-IDX
005260         END-IF
005270     END-IF.
005280 3610-EXIT.
005290     EXIT.
005300******************************************************************
005310* RUN THE MATCHER AGAINST THE BOOK, THEN RECOMPUTE THE MARKET
005320* PRICE FROM WHATEVER BID/ASK THE MATCHER LEAVES STANDING.
005330* CALLED ONLY AFTER AN ACCEPTED PLACE - A CANCEL USES
005340* 4200-RECOMPUTE-PRICE-ONLY BELOW INSTEAD, SEE ITS BANNER
005350******************************************************************
005360 4000-RUN-MATCH-AND-PRICE.
005370     MOVE TXN-INSTRUMENT-ID OF ORDER-TXN-RECORD TO MCB-INSTRUMENT-ID.
005380     MOVE TXN-TIMESTAMP OF ORDER-TXN-RECORD TO MCB-TXN-TIMESTAMP.
005390     MOVE NEXT-TRADE-SEQ TO MCB-NEXT-TRADE-SEQ.
005400     CALL "ORDMTCH" USING MATCH-CONTROL-BLOCK
005410                          ORDER-TABLE
005420                          ORD-COUNT
005430                          TRADE-BATCH.
005440     MOVE MCB-NEXT-TRADE-SEQ TO NEXT-TRADE-SEQ.
005450     PERFORM 4100-WRITE-TRADES THRU 4100-EXIT.
005460     CALL "MKTPRC" USING MATCH-CONTROL-BLOCK
005470                         NEW-MARKET-PRICE.
005480     MOVE NEW-MARKET-PRICE TO TBI-MARKET-PRICE(FOUND-INS-SUB).
005490 4000-EXIT.
005500     EXIT.
005510*
005520 4100-WRITE-TRADES.
005530     PERFORM 4110-WRITE-ONE-TRADE THRU 4110-EXIT
005540         VARYING TBT-IDX FROM 1 BY 1
005550         UNTIL TBT-IDX > MCB-TRADE-COUNT.
005560 4100-EXIT.
005570     EXIT.
005580*
005590 4110-WRITE-ONE-TRADE.
005600     MOVE TBT-TRADE-ID(TBT-IDX) TO TRD-TRADE-ID OF TRADE-RECORD.
005610     MOVE TBT-BUY-ORDER-ID(TBT-IDX) TO TRD-BUY-ORDER-ID OF TRADE-RECORD.
005620     MOVE TBT-SELL-ORDER-ID(TBT-IDX)
005630         TO TRD-SELL-ORDER-ID OF TRADE-RECORD.
005640     MOVE TBT-INSTRUMENT-ID(TBT-IDX)
005650         TO TRD-INSTRUMENT-ID OF TRADE-RECORD.
005660     MOVE TBT-TRADE-PRICE(TBT-IDX) TO TRD-TRADE-PRICE OF TRADE-RECORD.
005670     MOVE TBT-TRADE-QTY(TBT-IDX) TO TRD-TRADE-QTY OF TRADE-RECORD.
005680     MOVE TBT-TIMESTAMP(TBT-IDX) TO TRD-TIMESTAMP OF TRADE-RECORD.
005690     WRITE TRADE-RECORD.
005700     ADD 1 TO TRADES-EXECUTED.
005710     ADD 1 TO TBI-TRADES-EXECUTED(FOUND-INS-SUB).
005720     ADD TBT-TRADE-QTY(TBT-IDX) TO TRADED-QTY.
005730     ADD TBT-TRADE-QTY(TBT-IDX) TO TBI-TRADED-QTY(FOUND-INS-SUB).
005740     COMPUTE TRADE-VALUE-WORK =
005750         TBT-TRADE-PRICE(TBT-IDX) * TBT-TRADE-QTY(TBT-IDX).
005760     ADD TRADE-VALUE-WORK TO TRADED-VALUE.
005770     ADD TRADE-VALUE-WORK TO TBI-TRADED-VALUE(FOUND-INS-SUB).
005780 4110-EXIT.
005790     EXIT.
005800******************************************************************
005810* PRICE-ONLY RECOMPUTE - CALLED AFTER A CANCEL.  NO MATCHING IS
005820* PERFORMED HERE; THIS PARAGRAPH ONLY LOOKS UP THE CANCELLED
005830* ORDER'S INSTRUMENT'S CURRENT BEST ACTIVE BID/ASK AND HANDS THEM
005840* TO MKTPRC.  A CANCEL MUST NEVER TRIGGER A TRADE - TRD-0156
005850******************************************************************
005860 4200-RECOMPUTE-PRICE-ONLY.
005870     MOVE TXN-INSTRUMENT-ID OF ORDER-TXN-RECORD TO MCB-INSTRUMENT-ID.
005880     MOVE ZERO TO FOUND-BID-SUB.
005890     MOVE ZERO TO FOUND-ASK-SUB.
005900     PERFORM 4210-SCAN-FOR-BEST-BID-ASK THRU 4210-EXIT
005910         VARYING TBO-IDX FROM 1 BY 1
005920         UNTIL TBO-IDX > ORD-COUNT.
005930     IF FOUND-BID-SUB NOT = ZERO
005940         MOVE ROW-PRICE(FOUND-BID-SUB) TO MCB-BEST-BUY-PRICE
005950         SET MCB-BEST-BUY-FOUND TO TRUE
005960     ELSE
005970         MOVE ZERO TO MCB-BEST-BUY-PRICE
005980         MOVE "N" TO MCB-BEST-BUY-SW
005990     END-IF.
006000     IF FOUND-ASK-SUB NOT = ZERO
006010         MOVE ROW-PRICE(FOUND-ASK-SUB) TO MCB-BEST-SELL-PRICE
006020         SET MCB-BEST-SELL-FOUND TO TRUE
006030     ELSE
006040         MOVE ZERO TO MCB-BEST-SELL-PRICE
006050         MOVE "N" TO MCB-BEST-SELL-SW
006060     END-IF.
006070     CALL "MKTPRC" USING MATCH-CONTROL-BLOCK
006080                         NEW-MARKET-PRICE.
006090     MOVE NEW-MARKET-PRICE TO TBI-MARKET-PRICE(FOUND-INS-SUB).
006100 4200-EXIT.
006110     EXIT.
006120******************************************************************
006130* FINDS THE CURRENT BEST BID AND BEST ASK TOGETHER IN ONE PASS OF
006140* THE BOOK FOR THE CANCEL'S INSTRUMENT.  ROW-ON-BOOK IS THE SAME
006150* ACTIVE-ROW TEST ORDMTCH USES - IT IS ALREADY TURNED OFF ON ANY
006160* ROW THAT IS CANCELLED OR FULLY FILLED, SO NO SEPARATE PURGE IS
006170* NEEDED HERE.  NO TRADE IS EVER BUILT BY THIS PARAGRAPH
006180******************************************************************
006190 4210-SCAN-FOR-BEST-BID-ASK.
006200     IF ROW-INSTRUMENT-ID(TBO-IDX) = MCB-INSTRUMENT-ID
006210        AND ROW-ON-BOOK(TBO-IDX)
006220         IF ROW-IS-BUY(TBO-IDX)
006230             IF FOUND-BID-SUB = ZERO
006240                 SET FOUND-BID-SUB TO TBO-IDX
006250             ELSE
006260                 IF ROW-PRICE(TBO-IDX) > ROW-PRICE(FOUND-BID-SUB)
006270                     SET FOUND-BID-SUB TO TBO-IDX
006280                 ELSE
006290                     IF ROW-PRICE(TBO-IDX) = ROW-PRICE(FOUND-BID-SUB)
006300                        AND ROW-TIMESTAMP(TBO-IDX) <
006310                             ROW-TIMESTAMP(FOUND-BID-SUB)
006320                         SET FOUND-BID-SUB TO TBO-IDX
006330                     END-IF
006340                 END-IF
006350             END-IF
006360         ELSE
006370             IF ROW-IS-SELL(TBO-IDX)
006380                 IF FOUND-ASK-SUB = ZERO
006390                     SET FOUND-ASK-SUB TO TBO-IDX
006400                 ELSE
006410                     IF ROW-PRICE(TBO-IDX) < ROW-PRICE(FOUND-ASK-SUB)
006420                         SET FOUND-ASK-SUB TO TBO-IDX
006430                     ELSE
006440                         IF ROW-PRICE(TBO-IDX) =
006450                                 ROW-PRICE(FOUND-ASK-SUB)
006460                            AND ROW-TIMESTAMP(TBO-IDX) <
006470                                 ROW-TIMESTAMP(FOUND-ASK-SUB)
006480                             SET FOUND-ASK-SUB TO TBO-IDX
006490                         END-IF
006500                     END-IF
006510                 END-IF
006520             END-IF
006530         END-IF
006540     END-IF.
006550 4210-EXIT.
006560     EXIT.
006570******************************************************************
006580* CLOSING LEG OF THE RUN - WRITE THE FINAL STATE OF EVERY ORDER
006590* EVER ACCEPTED THIS RUN TO ORDER-STATUS-FILE
006600******************************************************************
006610 6000-WRITE-ORDER-STATUS.
006620     PERFORM 6100-WRITE-ONE-STATUS THRU 6100-EXIT
006630         VARYING TBO-IDX FROM 1 BY 1
006640         UNTIL TBO-IDX > ORD-COUNT.
006650 6000-EXIT.
006660     EXIT.
006670*
006680 6100-WRITE-ONE-STATUS.
006690     MOVE ROW-ORDER-ID(TBO-IDX) TO STS-ORDER-ID OF ORDER-STATUS-RECORD.
006700     MOVE ROW-INSTRUMENT-ID(TBO-IDX)
006710         TO STS-INSTRUMENT-ID OF ORDER-STATUS-RECORD.
006720     MOVE ROW-TRADER-ID(TBO-IDX) TO STS-TRADER-ID OF ORDER-STATUS-RECORD.
006730     MOVE ROW-ORDER-TYPE(TBO-IDX)
006740         TO STS-ORDER-TYPE OF ORDER-STATUS-RECORD.
006750     MOVE ROW-PRICE(TBO-IDX) TO STS-PRICE OF ORDER-STATUS-RECORD.
006760     MOVE ROW-REMAINING-QTY(TBO-IDX)
006770         TO STS-REMAINING-QTY OF ORDER-STATUS-RECORD.
006780     MOVE ROW-STATUS(TBO-IDX) TO STS-STATUS OF ORDER-STATUS-RECORD.
006790     MOVE ROW-TIMESTAMP(TBO-IDX) TO STS-TIMESTAMP OF ORDER-STATUS-RECORD.
006800     WRITE ORDER-STATUS-RECORD.
006810 6100-EXIT.
006820     EXIT.
006830******************************************************************
006840* PER-INSTRUMENT AND GRAND TOTAL SUMMARY REPORT, PRINTED AFTER
006850* ORDER-STATUS-FILE IS WRITTEN
006860******************************************************************
006870 7000-PRINT-SUMMARY-REPORT.
006880     PERFORM 7100-PRINT-HEADINGS THRU 7100-EXIT.
006890     PERFORM 7200-PRINT-ONE-INSTRUMENT THRU 7200-EXIT
006900         VARYING TBI-IDX FROM 1 BY 1
006910         UNTIL TBI-IDX > INS-COUNT.
006920     PERFORM 7300-PRINT-GRAND-TOTALS THRU 7300-EXIT.
006930 7000-EXIT.
006940     EXIT.
006950*
006960 7100-PRINT-HEADINGS.
006970     ACCEPT SYSTEM-DATE FROM DATE.
006980     STRING SYS-MM "/" SYS-DD "/" SYS-YY
006990         DELIMITED BY SIZE INTO RPT-H1-DATE.
007000     WRITE PRINT-LINE FROM RPT-HEADING-1 AFTER ADVANCING TOP-OF-FORM.
007010     WRITE PRINT-LINE FROM RPT-HEADING-2 AFTER ADVANCING 2 LINES.
007020 7100-EXIT.
007030     EXIT.
007040*
007050 7200-PRINT-ONE-INSTRUMENT.
007060     MOVE TBI-INSTRUMENT-ID(TBI-IDX) TO RPT-DET-INSTR.
007070     MOVE TBI-SYMBOL(TBI-IDX) TO RPT-DET-SYMBOL.
007080     MOVE TBI-MARKET-PRICE(TBI-IDX) TO RPT-DET-PRICE.
007090     MOVE TBI-ORDERS-PLACED(TBI-IDX) TO RPT-DET-PLACED.
007100     MOVE TBI-TRADES-EXECUTED(TBI-IDX) TO RPT-DET-TRADES.
007110     MOVE TBI-TRADED-QTY(TBI-IDX) TO RPT-DET-QTY.
007120     MOVE TBI-TRADED-VALUE(TBI-IDX) TO RPT-DET-VALUE.
007130     WRITE PRINT-LINE FROM RPT-DETAIL-LINE AFTER ADVANCING 1 LINE.
007140 7200-EXIT.
007150     EXIT.
007160*
007170 7300-PRINT-GRAND-TOTALS.
007180     MOVE TXN-READ TO RPT-TOT-TXN.
007190     MOVE ORDERS-PLACED TO RPT-TOT-PLACED.
007200     MOVE ORDERS-REJECTED TO RPT-TOT-REJECTED.
007210     WRITE PRINT-LINE FROM RPT-TOTAL-LINE-1 AFTER ADVANCING 2 LINES.
007220     MOVE CANCELS TO RPT-TOT-CANCELS.
007230     MOVE TRADES-EXECUTED TO RPT-TOT-TRADES.
007240     MOVE TRADED-QTY TO RPT-TOT-QTY.
007250     WRITE PRINT-LINE FROM RPT-TOTAL-LINE-2 AFTER ADVANCING 1 LINE.
007260     MOVE TRADED-VALUE TO RPT-TOT-VALUE.
007270     WRITE PRINT-LINE FROM RPT-TOTAL-LINE-3 AFTER ADVANCING 1 LINE.
007280 7300-EXIT.
007290     EXIT.
007300******************************************************************
007310* NORMAL TERMINATION
007320******************************************************************
007330 9000-TERMINATION.
007340     CLOSE INSTRUMENT-FILE
007350           ORDER-TXN-FILE
007360           TRADE-FILE
007370           ORDER-STATUS-FILE
007380           SUMMARY-REPORT.
007390     DISPLAY "ORDBATCH: RUN COMPLETE - TXN READ = " TXN-READ
007400         " TRADES EXECUTED = " TRADES-EXECUTED.
007410 9000-EXIT.
007420     EXIT.
007430******************************************************************
007440* FATAL FILE ERROR - NO RECOVERY, OPERATIONS MUST RERUN
007450******************************************************************
007460 9900-ABEND.
007470     DISPLAY "ORDBATCH: RUN TERMINATED ABNORMALLY".
007480     STOP RUN.
