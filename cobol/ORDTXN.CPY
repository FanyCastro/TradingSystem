000100******************************************************************
000200*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000300*
000400*    ORDTXN.CPY   -    ORDER TRANSACTION RECORD LAYOUT
000500*    ONE ROW PER PLACE/CANCEL TRANSACTION ON ORDER-TXN-FILE,
000600*    IN ARRIVAL ORDER.
000700*
000800*    #ident  "@(#) trading/copy/ORDTXN.cpy  $Revision: 1.4 $"
000900******************************************************************
001000*    MAINTENANCE HISTORY
001100*    DATE       BY   TICKET    DESCRIPTION
001200*    -------    ---  --------  ----------------------------------
001300*    03/14/88   RJK  TRD-0001  ORIGINAL BUY/SELL TICKET LAYOUT
001400*    09/02/91   RJK  TRD-0037  ADDED TXN-ACTION FOR CANCEL SUPPORT
001500*    05/11/94   LDW  TRD-0082  ADDED TIMESTAMP REDEFINES FOR
001600*                              ARRIVAL-ORDER TIEBREAK REPORTING
001700*    01/06/99   LDW  TRD-0129  Y2K - TIMESTAMP ALREADY CARRIES A
001800*                              4-DIGIT YEAR, NO CHANGE REQUIRED
001900******************************************************************
002000 01  ORDER-TXN-RECORD.
002100     05  TXN-ACTION                PIC X(01).
002200         88  TXN-IS-PLACE                     VALUE "P".
002300         88  TXN-IS-CANCEL                    VALUE "C".
002400     05  TXN-ORDER-ID              PIC X(10).
002500     05  TXN-INSTRUMENT-ID         PIC X(10).
002600     05  TXN-TRADER-ID             PIC X(10).
002700     05  TXN-ORDER-TYPE            PIC X(01).
002800         88  TXN-IS-BUY                       VALUE "B".
002900         88  TXN-IS-SELL                      VALUE "S".
003000     05  TXN-PRICE                 PIC S9(9)V99.
003100     05  TXN-QUANTITY              PIC 9(09).
003200     05  TXN-TIMESTAMP             PIC 9(14).
003300     05  TXN-TIMESTAMP-R REDEFINES TXN-TIMESTAMP.
003400         10  TXN-TS-YEAR           PIC 9(04).
003500         10  TXN-TS-MONTH          PIC 9(02).
003600         10  TXN-TS-DAY            PIC 9(02).
003700         10  TXN-TS-HOUR           PIC 9(02).
003800         10  TXN-TS-MINUTE         PIC 9(02).
003900         10  TXN-TS-SECOND         PIC 9(02).
004000     05  FILLER                    PIC X(07).
