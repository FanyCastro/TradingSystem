000100******************************************************************
000200*    PROPRIETARY MATERIAL OF BEA SYSTEMS - STOCKAPP SECURITIES GROUP.
000300*
000400*    INSTR.CPY    -    INSTRUMENT MASTER RECORD LAYOUT
000500*    USED BY THE TRADING BATCH SUITE (ORDBATCH) AS THE
000600*    INSTRUMENT-FILE I/O AREA.
000700*
000800*    #ident  "@(#) trading/copy/INSTR.cpy  $Revision: 1.3 $"
000900******************************************************************
001000*    MAINTENANCE HISTORY
001100*    DATE       BY   TICKET    DESCRIPTION
001200*    -------    ---  --------  ----------------------------------
001300*    03/14/88   RJK  TRD-0001  ORIGINAL LAYOUT FOR FUND QUOTE FILE
001400*    09/02/91   RJK  TRD-0037  ADDED MARKET-PRICE IN PLACE OF
001500*                              SEPARATE BUY/SELL QUOTE FIELDS
001600*    05/11/94   LDW  TRD-0082  PADDED RECORD FOR FUTURE GROWTH
001700*    01/06/99   LDW  TRD-0129  Y2K - NO DATE FIELDS ON THIS RECORD,
001800*                              REVIEWED AND PASSED
001900******************************************************************
002000 01  INSTRUMENT-RECORD.
002100     05  INS-INSTRUMENT-ID         PIC X(10).
002200     05  INS-SYMBOL                PIC X(08).
002300     05  INS-MARKET-PRICE          PIC S9(9)V99.
002400     05  INS-MARKET-PRICE-R REDEFINES INS-MARKET-PRICE.
002500         10  INS-MKT-PRICE-WHOLE   PIC S9(09).
002600         10  INS-MKT-PRICE-CENTS   PIC 9(02).
002700     05  FILLER                    PIC X(05).
